000100*FD FOR THE END OF RUN SUMMARY REPORT - PLAIN PRINT
000200*LINE, NOT A REPORT WRITER RD, ONE RECORD PER TOTAL.
000300*02/02/1990 JWT.                                                  PAY019
000400 FD  BD-REPORT-OUT.
000500 01  BD-REPORT-LINE.
000600     03  BD-REPORT-TEXT          PIC X(79).
000700     03  FILLER                  PIC X(01).
