000100*FD FOR THE BILL RESULT FILE - FEEDS THE TILL SYSTEM
000200*RECONCILIATION RUN THAT FOLLOWS THIS JOB OVERNIGHT.
000300 FD  BD-BILLS-OUT.
000400     COPY WSBDRSLT.
