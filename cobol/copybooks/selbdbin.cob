000100*SELECT FOR THE INPUT BILLS FILE - LINE SEQUENTIAL,
000200*NO KEY, READ START TO END.  14/06/1987 VBC.                      PAY001
000300     SELECT  BD-BILLS-IN  ASSIGN       TO 'BILLS-IN'
000400                          ORGANIZATION LINE SEQUENTIAL
000500                          STATUS       BD-BILLS-IN-STATUS.
