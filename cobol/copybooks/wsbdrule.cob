000100********************************************************
000200*  DISCOUNT RULE CATALOGUE FOR THE BILL DISCOUNT RUN
000300*     THIS IS THE WHOLE POLICY - SEE NOTE BELOW
000400********************************************************
000500*
000600*THE STORE'S DISCOUNT POLICY IS FIXED BY HEAD OFFICE
000700*AND DOES NOT COME FROM A PARAMETER FILE - IT IS BUILT
000800*INTO THIS COPYBOOK AS VALUE CLAUSES.  IF HEAD OFFICE
000900*EVER CHANGE THE POLICY THIS BOOK GETS RECOMPILED, IT
001000*IS NOT DATA-DRIVEN FROM DISC.PARAMS.  SAME TRICK AS
001100*WSPYPARAM1 BUT FOR RULES INSTEAD OF COMPANY DEFAULTS.
001200*
001300*EACH RULE IS GIVEN ITS OWN NAMED ENTRY WITH ITS OWN
001400*VALUE CLAUSE, THEN THE WHOLE BLOCK IS REDEFINED AS AN
001500*OCCURS TABLE SO BD010 CAN WALK IT WITH A SUBSCRIPT.
001600*
001700*14/06/1987 VBC - CREATED - EMPLOYEE/AFFILIATE RULES              PAY001
001800*                 ONLY, NO CUSTOMER-PERIOD RULE YET.              PAY001
001900*02/02/1990 JWT - ADDED LONG-TERM CUSTOMER RULE (24               PAY019
002000*                 MONTHS) AND THE NET-MULTIPLES RULE.             PAY019
002100*                 SEE CR-1990-014.                                PAY019
002200*07/07/2003 VBC - CONFIRMED EXCLUDE-CATEGORY STAYS X(10)          PAY048
002300*                 AFTER THE PAY014 WIDENING ON BILLS-IN.          PAY048
002400*
002500 01  BD-MUTEX-RULE-BLOCK.
002600*    MUTUALLY-EXCLUSIVE RULES, IN FIRING ORDER.  ONLY THE
002700*    FIRST ONE THAT FITS THE BILL IS EVER APPLIED - SEE
002800*    AA070-APPLY-MUTEX-DISCOUNT IN BD010.
002900     03  BD-MUTEX-RULE-1.
003000*        RULE 1 - STAFF DISCOUNT.
003100         05  BD-M1-KIND          PIC X(20)
003200                                 VALUE 'USER-TYPE'.
003300         05  BD-M1-DISC-TYPE     PIC X(10)
003400                                 VALUE 'PERCENTAGE'.
003500         05  BD-M1-DISC-VALUE    PIC S9(07)V99
003600                                 VALUE 30.00.
003700         05  BD-M1-EXCLUDE-CAT   PIC X(10)
003800                                 VALUE 'GROCERIES'.
003900         05  BD-M1-USER-TYPE     PIC X(10)
004000                                 VALUE 'EMPLOYEE'.
004100         05  BD-M1-MONTHS        PIC 9(04) VALUE 0.
004200         05  BD-M1-NET-MULT      PIC S9(07)V99 VALUE 0.
004300         05  FILLER              PIC X(01).
004400     03  BD-MUTEX-RULE-2.
004500*        RULE 2 - AFFILIATE DISCOUNT.
004600         05  BD-M2-KIND          PIC X(20)
004700                                 VALUE 'USER-TYPE'.
004800         05  BD-M2-DISC-TYPE     PIC X(10)
004900                                 VALUE 'PERCENTAGE'.
005000         05  BD-M2-DISC-VALUE    PIC S9(07)V99
005100                                 VALUE 10.00.
005200         05  BD-M2-EXCLUDE-CAT   PIC X(10)
005300                                 VALUE 'GROCERIES'.
005400         05  BD-M2-USER-TYPE     PIC X(10)
005500                                 VALUE 'AFFILIATE'.
005600         05  BD-M2-MONTHS        PIC 9(04) VALUE 0.
005700         05  BD-M2-NET-MULT      PIC S9(07)V99 VALUE 0.
005800         05  FILLER              PIC X(01).
005900     03  BD-MUTEX-RULE-3.
006000*        RULE 3 - LONG TERM CUSTOMER DISCOUNT.
006100*        CR-1990-014 - 24 MONTHS OR MORE AS A CUSTOMER.           PAY019
006200         05  BD-M3-KIND          PIC X(20)
006300                                 VALUE 'CUSTOMER-PERIOD'.
006400         05  BD-M3-DISC-TYPE     PIC X(10)
006500                                 VALUE 'PERCENTAGE'.
006600         05  BD-M3-DISC-VALUE    PIC S9(07)V99
006700                                 VALUE 5.00.
006800         05  BD-M3-EXCLUDE-CAT   PIC X(10)
006900                                 VALUE 'GROCERIES'.
007000         05  BD-M3-USER-TYPE     PIC X(10)
007100                                 VALUE 'CUSTOMER'.
007200         05  BD-M3-MONTHS        PIC 9(04) VALUE 0024.
007300         05  BD-M3-NET-MULT      PIC S9(07)V99 VALUE 0.
007400         05  FILLER              PIC X(01).
007500 01  BD-MUTEX-RULE-TBL REDEFINES BD-MUTEX-RULE-BLOCK.
007600*    SUBSCRIPTED VIEW OF THE THREE RULES ABOVE - USED BY
007700*    AA070 TO WALK THE LIST INSTEAD OF NAMING EACH ONE.
007800     03  BD-MUTEX-RULE OCCURS 3 TIMES
007900                      INDEXED BY BD-MUTEX-IDX.
008000         05  BD-RULE-KIND        PIC X(20).
008100         05  BD-RULE-DISC-TYPE   PIC X(10).
008200         05  BD-RULE-DISC-VALUE  PIC S9(07)V99.
008300         05  BD-RULE-EXCLUDE-CAT PIC X(10).
008400         05  BD-RULE-USER-TYPE   PIC X(10).
008500         05  BD-RULE-MONTHS      PIC 9(04).
008600         05  BD-RULE-NET-MULT    PIC S9(07)V99.
008700         05  FILLER              PIC X(01).
008800*
008900 01  BD-ALWAYS-RULE-BLOCK.
009000*    ALWAYS-APPLICABLE RULES - TESTED FOR EVERY BILL
009100*    REGARDLESS OF WHAT THE MUTEX PASS DID.
009200     03  BD-ALWAYS-RULE-1.
009300*        RULE 4 - VOLUME REBATE, $5 PER $100 OF NET.
009400         05  BD-A1-KIND          PIC X(20)
009500                                 VALUE 'NET-MULTIPLES'.
009600         05  BD-A1-DISC-TYPE     PIC X(10)
009700                                 VALUE 'AMOUNT'.
009800         05  BD-A1-DISC-VALUE    PIC S9(07)V99
009900                                 VALUE 5.00.
010000         05  BD-A1-EXCLUDE-CAT   PIC X(10) VALUE SPACES.
010100         05  BD-A1-USER-TYPE     PIC X(10) VALUE SPACES.
010200         05  BD-A1-MONTHS        PIC 9(04) VALUE 0.
010300         05  BD-A1-NET-MULT      PIC S9(07)V99
010400                                 VALUE 100.00.
010500         05  FILLER              PIC X(01).
010600 01  BD-ALWAYS-RULE-TBL REDEFINES BD-ALWAYS-RULE-BLOCK.
010700*    ONLY ONE ROW TODAY BUT KEPT AS A TABLE SO A SECOND
010800*    ALWAYS-APPLICABLE RULE CAN BE ADDED WITHOUT TOUCHING
010900*    THE PROCEDURE DIVISION - SAME IDEA AS THE MUTEX TABLE.
011000     03  BD-ALWAYS-RULE OCCURS 1 TIMES
011100                        INDEXED BY BD-ALWAYS-IDX.
011200         05  BD-ARULE-KIND        PIC X(20).
011300         05  BD-ARULE-DISC-TYPE   PIC X(10).
011400         05  BD-ARULE-DISC-VALUE  PIC S9(07)V99.
011500         05  BD-ARULE-EXCLUDE-CAT PIC X(10).
011600         05  BD-ARULE-USER-TYPE   PIC X(10).
011700         05  BD-ARULE-MONTHS      PIC 9(04).
011800         05  BD-ARULE-NET-MULT    PIC S9(07)V99.
011900         05  FILLER               PIC X(01).
