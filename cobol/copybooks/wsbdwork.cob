000100********************************************************
000200*  SHARED WORKING STORAGE FOR THE BILL DISCOUNT RUN
000300********************************************************
000400*
000500*HOLDS THE RUNNING TOTALS, THE DATE BREAKDOWN WORK
000600*AREAS USED TO AGE A CUSTOMER-SINCE DATE, THE SWITCHES
000700*AND THE ERROR MESSAGE TABLE FOR BD010.
000800*
000900*14/06/1987 VBC - CREATED.                                        PAY001
001000*02/02/1990 JWT - ADDED MONTHS-SINCE WORK AREA FOR                PAY019
001100*                 THE LONG-TERM CUSTOMER RULE.                    PAY019
001200*12/12/1998 VBC - Y2K - TO-DAY NOW ACCEPT FROM DATE               PAY036
001300*                 YYYYMMDD, 4 DIGIT YEAR THROUGHOUT.              PAY036
001400*
001500 01  BD-SWITCHES.
001600     03  BD-BIN-EOF-SW           PIC X(01) VALUE 'N'.
001700         88  BD-BIN-EOF                   VALUE 'Y'.
001800         88  BD-BIN-NOT-EOF                VALUE 'N'.
001900     03  BD-BILL-VALID-SW        PIC X(01) VALUE 'Y'.
002000         88  BD-BILL-VALID                VALUE 'Y'.
002100         88  BD-BILL-INVALID              VALUE 'N'.
002200     03  BD-RULE-FOUND-SW        PIC X(01) VALUE 'N'.
002300         88  BD-RULE-FOUND                VALUE 'Y'.
002400         88  BD-RULE-NOT-FOUND            VALUE 'N'.
002500     03  BD-CATEGORY-SW          PIC X(01) VALUE 'Y'.
002600         88  BD-CATEGORY-OK               VALUE 'Y'.
002700         88  BD-CATEGORY-EXCLUDED         VALUE 'N'.
002800     03  FILLER                  PIC X(01).
002900*
003000 01  BD-WORK-DATES.
003100*    TODAY AND THE BILL'S CUSTOMER-SINCE DATE, BOTH HELD
003200*    CCYYMMDD AND BROKEN OUT BY THE REDEFINES BELOW SO
003300*    ZZ070-COMPUTE-MONTHS-SINCE CAN DO THE SUBTRACTION
003400*    A DIGIT GROUP AT A TIME - NO FUNCTION CALLS PER
003500*    STANDING HOUSE RULE ON THIS MACHINE.
003600     03  BD-TODAY-CCYYMMDD       PIC 9(08).
003700     03  BD-SINCE-CCYYMMDD       PIC 9(08).
003800     03  FILLER                  PIC X(04).
003900 01  BD-TODAY-PARTS REDEFINES BD-WORK-DATES.
004000*    SAME 20 BYTES AS BD-WORK-DATES ABOVE, BROKEN OUT
004100*    CC/YY/MM/DD SO WE CAN DO THE SUBTRACTION BY DIGIT
004200*    GROUP INSTEAD OF A FUNCTION CALL.
004300     03  BD-TODAY-CC             PIC 9(02).
004400     03  BD-TODAY-YY             PIC 9(02).
004500     03  BD-TODAY-MM             PIC 9(02).
004600     03  BD-TODAY-DD             PIC 9(02).
004700     03  BD-SINCE-CC             PIC 9(02).
004800     03  BD-SINCE-YY             PIC 9(02).
004900     03  BD-SINCE-MM             PIC 9(02).
005000     03  BD-SINCE-DD             PIC 9(02).
005100     03  FILLER                  PIC X(04).
005200*
005300 01  BD-COUNTERS.
005400*    BD-MONTHS-SINCE IS SCRATCH FOR ZZ070, NOT PART OF
005500*    THE DATE OVERLAY ABOVE, SO IT STAYS SEPARATE.
005600     03  BD-MONTHS-SINCE         PIC S9(05) COMP.
005700     03  BD-BILL-COUNT           PIC S9(07) COMP.
005800     03  BD-REJECT-COUNT         PIC S9(07) COMP.
005900     03  FILLER                  PIC X(01).
006000*
006100 01  BD-ACCUMULATORS.
006200*    END OF RUN TOTALS FOR THE SUMMARY LINE IN REPORT-OUT.
006300     03  BD-TOT-ORIG-NET         PIC S9(09)V99 COMP-3.
006400     03  BD-TOT-MUTEX-DISC       PIC S9(09)V99 COMP-3.
006500     03  BD-TOT-ALWAYS-DISC      PIC S9(09)V99 COMP-3.
006600     03  BD-TOT-NET-PAYABLE      PIC S9(09)V99 COMP-3.
006700     03  FILLER                  PIC X(01).
006800*
006900 01  BD-CALC-FIELDS.
007000*    SCRATCH FIELDS FOR THE DISCOUNT ARITHMETIC - SEE
007100*    ZZ080-COMPUTE-PERCENTAGE-DISCOUNT AND
007200*    ZZ085-COMPUTE-NETMULTIPLES-DISCOUNT IN BD010.
007300     03  BD-CALC-RATE            PIC S9(03)V99 COMP-3.
007400     03  BD-CALC-AMOUNT          PIC S9(09)V99 COMP-3.
007500     03  BD-CALC-INT-NET         PIC S9(09)V99 COMP-3.
007600     03  BD-CALC-WHOLE-UNITS     PIC S9(07) COMP.
007700     03  BD-TEST-EXCLUDE-CAT     PIC X(10).
007800     03  FILLER                  PIC X(01).
007900*
008000 01  BD-EDIT-FIELDS.
008100*    PRINTABLE FIELDS FOR THE END OF RUN SUMMARY REPORT.
008200     03  BD-ED-COUNT             PIC ZZZZZZ9.
008300     03  BD-ED-AMOUNT            PIC Z(6)9.99.
008400     03  FILLER                  PIC X(01).
008500*
008600 01  Error-Messages.
008700*    SYSTEM WIDE.
008800     03  SY001   PIC X(46) VALUE
008900          'SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN'.
009000*    MODULE GENERAL.
009100     03  BD001   PIC X(46) VALUE
009200          'BD001 BILL REJECTED - NET NOT NUMERIC/PRESENT'.
009300     03  BD002   PIC X(46) VALUE
009400          'BD002 BILLS-IN WILL NOT OPEN - ABORTING RUN  '.
009500     03  BD003   PIC X(46) VALUE
009600          'BD003 BILLS-OUT WILL NOT OPEN - ABORTING RUN '.
009700     03  FILLER                  PIC X(01).
009800*
009900 01  BD-ERROR-WORK.
010000*    ERROR-CODE IS SET BY THE OPERATOR CONSOLE HANDLER,
010100*    NOT USED BY BD010 ITSELF AT PRESENT.
010200     03  Error-Code              PIC 9(03).
010300     03  FILLER                  PIC X(01).
