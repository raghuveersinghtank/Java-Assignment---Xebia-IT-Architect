000100**********************************************
000200*  RECORD DEFINITION FOR RETAIL BILL FILE
000300*       SEQUENTIAL FILE - ONE PER BILL
000400**********************************************
000500*FILE SIZE 40 BYTES.
000600*
000700*THIS FIELD LIST MAY NEED CHANGING IF THE POS
000800*FRONT END EVER ADDS A LOYALTY NUMBER FIELD.
000900*
001000*14/06/1987 VBC - CREATED.                                        PAY001
001100*19/03/1988 JWT - CATEGORY WIDENED 8 TO 10 TO TAKE                PAY014
001200*                 ANY FUTURE US-STYLE CODES.                      PAY014
001300*12/12/1998 VBC - Y2K - CUSTOMER-SINCE CONFIRMED                  PAY036
001400*                 CCYYMMDD THROUGHOUT, NO 2 DIGIT                 PAY036
001500*                 YEAR FIELD ANYWHERE IN THIS FILE.               PAY036
001600*
001700 01  BD-BILL-RECORD.
001800     03  BD-BILL-NET              PIC S9(09)V99
001900                                  SIGN IS TRAILING.
002000*    NET AMOUNT OF BILL BEFORE ANY DISCOUNT IS TAKEN.
002100     03  BD-BILL-CATEGORY         PIC X(10).
002200*    MERCHANDISE CATEGORY, E.G. GROCERIES OR CLOTHING.
002300     03  BD-BILL-USER-TYPE        PIC X(10).
002400*    EMPLOYEE, AFFILIATE OR CUSTOMER - SEE BD-RULE-USER-TYPE
002500*    IN WSBDRULE FOR THE VALUES THIS IS MATCHED AGAINST.
002600     03  BD-BILL-CUST-SINCE       PIC 9(08).
002700*    DATE USER BECAME A CUSTOMER, CCYYMMDD.
002800     03  FILLER                  PIC X(01).
