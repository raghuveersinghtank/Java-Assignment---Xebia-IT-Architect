000100******************************************************************
000200*COPYRIGHT NOTICE.
000300*****************
000400*
000500*THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000600*UPDATED 2024-04-16.
000700*
000800*THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000900*ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
001000*1976-2026 & LATER.
001100*
001200*THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001300*MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
001400*PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
001500*VERSION 3 AND LATER, FOR PERSONAL USAGE ONLY AND THAT INCLUDES
001600*USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE.
001700*
001800*ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001900*WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
002000*MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
002100*GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
002200*
002300*YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
002400*LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
002500*TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
002600*BOSTON, MA 02111-1307 USA.
002700*
002800******************************************************************
002900*
003000******************************************************************
003100*
003200*             RETAIL BILL DISCOUNT ENGINE
003300*        OVERNIGHT BATCH RE-PRICING OF PENDING BILLS
003400*
003500******************************************************************
003600*
003700 IDENTIFICATION          DIVISION.
003800 PROGRAM-ID.             BD010.
003900 AUTHOR.                 VINCENT B COEN FBCS FIDPM.
004000 INSTALLATION.           APPLEWOOD COMPUTERS.
004100 DATE-WRITTEN.           14/06/1987.
004200 DATE-COMPILED.
004300 SECURITY.               COPYRIGHT (C) VINCENT B COEN,
004400                         1976-2026 AND LATER.  SEE THE
004500                         COPYRIGHT NOTICE ABOVE.
004600*
004700*REMARKS.  READS BILLS-IN ONE BILL AT A TIME, APPLIES THE
004800*STORE'S DISCOUNT POLICY (WSBDRULE) AND WRITES BILLS-OUT
004900*PLUS AN END OF RUN TOTALS REPORT TO REPORT-OUT.  RUN ONCE
005000*A NIGHT BY THE OVERNIGHT SCHEDULER AFTER THE POS EXTRACT
005100*HAS LANDED.  NO OPERATOR INTERACTION - SEE PY000 IF YOU
005200*WANT AN EXAMPLE OF A SCREEN-DRIVEN START OF DAY.
005300*
005400*CHANGES.
005500*14/06/1987 VBC - CREATED.  EMPLOYEE AND AFFILIATE                PAY001
005600*                 DISCOUNTS ONLY AT THIS POINT, RUN AS            PAY001
005700*                 PART OF THE TILL RECONCILIATION SUITE.          PAY001
005800*19/03/1988 JWT - WIDENED BD-BILL-CATEGORY 8 TO 10 TO             PAY014
005900*                 TAKE ANY FUTURE US-STYLE CODES COMING           PAY014
006000*                 OUT OF THE NEW POS TILLS.                       PAY014
006100*02/02/1990 JWT - CR-1990-014.  ADDED THE LONG TERM               PAY019
006200*                 CUSTOMER RULE (24 MONTHS, 5 PERCENT)            PAY019
006300*                 AND THE NET-MULTIPLES VOLUME REBATE.            PAY019
006400*                 END OF RUN TOTALS REPORT ADDED SO               PAY019
006500*                 QUERY COULD STOP ASKING FOR THEM BY             PAY019
006600*                 HAND FROM THE BILLS-OUT FILE.                   PAY019
006700*12/12/1998 VBC - Y2K REVIEW.  ALL DATES IN THIS RUN              PAY036
006800*                 ARE ALREADY CCYYMMDD (BD-BILL-CUST-             PAY036
006900*                 SINCE, BD-TODAY-CCYYMMDD) - NO 2 DIGIT          PAY036
007000*                 YEAR FIELD FOUND ANYWHERE IN THIS RUN,          PAY036
007100*                 NO CHANGE REQUIRED.  SIGNED OFF.                PAY036
007200*07/07/2003 VBC - CONFIRMED WITH QUERY THAT THE MUTEX             PAY048
007300*                 RULE STILL 'CONSUMES' THE MATCH WHEN            PAY048
007400*                 THE CATEGORY IS EXCLUDED - SEE ZZ071.           PAY048
007500*                 THIS IS NOT A BUG, IT IS POLICY.                PAY048
007600*14/11/2007 RHN - ADDED UPSI-0 TRACE SWITCH FOR USE WHEN          PAY061
007700*                 QUERY REPORT A BILL THAT LOOKS WRONG -          PAY061
007800*                 RUN WITH UPSI 1000 TO GET A DISPLAY             PAY061
007900*                 LINE FOR EVERY BILL READ.                       PAY061
008000*
008100 ENVIRONMENT             DIVISION.
008200 CONFIGURATION           SECTION.
008300 SPECIAL-NAMES.
008400     C01                 IS TOP-OF-FORM
008500     CLASS BD-ALPHA-CLASS IS 'A' THRU 'Z', SPACE
008600     UPSI-0 ON  STATUS IS BD-TRACE-ON
008700            OFF STATUS IS BD-TRACE-OFF.
008800 INPUT-OUTPUT            SECTION.
008900 FILE-CONTROL.
009000     COPY SELBDBIN.
009100     COPY SELBDBOT.
009200     COPY SELBDRPT.
009300*
009400 DATA                    DIVISION.
009500 FILE SECTION.
009600     COPY FDBDBIN.
009700     COPY FDBDBOT.
009800     COPY FDBDRPT.
009900*
010000 WORKING-STORAGE SECTION.
010100 77  PROG-NAME               PIC X(15)
010200                             VALUE 'BD010 (1.0.04)'.
010300*
010400 01  BD-FILE-STATUS.
010500*    FILE STATUS BYTES - NAMED ON THE SELECT COPYBOOKS.
010600     03  BD-BILLS-IN-STATUS     PIC XX VALUE '00'.
010700     03  BD-BILLS-OUT-STATUS    PIC XX VALUE '00'.
010800     03  BD-REPORT-OUT-STATUS   PIC XX VALUE '00'.
010900     03  FILLER                 PIC X(01).
011000*
011100     COPY WSBDWORK.
011200     COPY WSBDRULE.
011300*
011400 PROCEDURE               DIVISION.
011500******************************************************************
011600*  AA000-MAIN - TOP LEVEL CONTROL
011700******************************************************************
011800 AA000-MAIN.
011900     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
012000     PERFORM AA015-LOAD-CATALOGUE THRU AA015-EXIT.
012100     PERFORM AA020-GET-TODAY THRU AA020-EXIT.
012200     PERFORM AA030-READ-BILL THRU AA030-EXIT.
012300     PERFORM AA050-PROCESS-BILLS THRU AA050-EXIT
012400             UNTIL BD-BIN-EOF.
012500     PERFORM AA095-WRITE-SUMMARY THRU AA095-EXIT.
012600     PERFORM AA099-CLOSE-FILES THRU AA099-EXIT.
012700     STOP RUN.
012800*
012900******************************************************************
013000*  AA010 - OPEN THE THREE FILES USED BY THIS RUN
013100******************************************************************
013200 AA010-OPEN-FILES.
013300     OPEN INPUT  BD-BILLS-IN.
013400     IF BD-BILLS-IN-STATUS NOT = '00'
013500         DISPLAY BD002
013600         PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
013700     END-IF.
013800     OPEN OUTPUT BD-BILLS-OUT.
013900     IF BD-BILLS-OUT-STATUS NOT = '00'
014000         DISPLAY BD003
014100         PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
014200     END-IF.
014300     OPEN OUTPUT BD-REPORT-OUT.
014400 AA010-EXIT.
014500     EXIT.
014600*
014700******************************************************************
014800*  AA015 - 'LOAD' THE DISCOUNT CATALOGUE
014900*  THE CATALOGUE IS FIXED BY HEAD OFFICE AND IS COMPILED
015000*  INTO WSBDRULE AS VALUE CLAUSES, SO THERE IS NO PARAM
015100*  FILE TO OPEN HERE - THIS PARAGRAPH DOCUMENTS THE LOAD
015200*  STEP FOR WHOEVER COMES AFTER US LOOKING FOR ONE.
015300******************************************************************
015400 AA015-LOAD-CATALOGUE.
015500     CONTINUE.
015600 AA015-EXIT.
015700     EXIT.
015800*
015900******************************************************************
016000*  AA020 - TODAY'S DATE, USED BY THE LONG TERM CUSTOMER
016100*  RULE TO AGE THE BILL'S CUSTOMER-SINCE DATE.
016200******************************************************************
016300 AA020-GET-TODAY.
016400     ACCEPT BD-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
016500 AA020-EXIT.
016600     EXIT.
016700*
016800******************************************************************
016900*  AA030 - READ ONE BILL, COUNTING IT IN AS WE GO
017000******************************************************************
017100 AA030-READ-BILL.
017200     READ BD-BILLS-IN
017300         AT END
017400             SET BD-BIN-EOF TO TRUE
017500             GO TO AA030-EXIT
017600     END-READ.
017700     ADD 1 TO BD-BILL-COUNT.
017800     IF BD-TRACE-ON
017900         DISPLAY 'BD030 BILL READ - NET = ' BD-BILL-NET
018000     END-IF.
018100 AA030-EXIT.
018200     EXIT.
018300*
018400******************************************************************
018500*  AA050 - VALIDATE, DISCOUNT AND WRITE ONE BILL,
018600*  THEN READ THE NEXT ONE AHEAD OF THE NEXT PASS.
018700******************************************************************
018800 AA050-PROCESS-BILLS.
018900     PERFORM AA060-VALIDATE-BILL THRU AA060-EXIT.
019000     IF BD-BILL-VALID
019100         PERFORM AA070-APPLY-MUTEX-DISCOUNT THRU
019200                 AA070-EXIT
019300         PERFORM AA080-APPLY-ALWAYS-DISCOUNT THRU
019400                 AA080-EXIT
019500         PERFORM AA090-ROUND-AND-WRITE THRU AA090-EXIT
019600     END-IF.
019700     PERFORM AA030-READ-BILL THRU AA030-EXIT.
019800 AA050-EXIT.
019900     EXIT.
020000*
020100******************************************************************
020200*  AA060 - VALIDATE THE BILL JUST READ
020300*  A MISSING/NON-NUMERIC NET OR A RUBBISH USER TYPE
020400*  GETS THE RECORD REJECTED RATHER THAN COSTED AT ZERO.
020500******************************************************************
020600 AA060-VALIDATE-BILL.
020700     SET BD-BILL-VALID TO TRUE.
020800     IF BD-BILL-NET NOT NUMERIC
020900         SET BD-BILL-INVALID TO TRUE
021000         ADD 1 TO BD-REJECT-COUNT
021100         DISPLAY BD001
021200         GO TO AA060-EXIT
021300     END-IF.
021400     IF BD-BILL-USER-TYPE(1:1) NOT BD-ALPHA-CLASS
021500         SET BD-BILL-INVALID TO TRUE
021600         ADD 1 TO BD-REJECT-COUNT
021700         DISPLAY BD001
021800     END-IF.
021900 AA060-EXIT.
022000     EXIT.
022100*
022200******************************************************************
022300*  AA070 - MUTUALLY EXCLUSIVE PASS
022400*  SCAN THE THREE RULES IN FIRING ORDER.  THE FIRST ONE
022500*  WHOSE USER/MONTHS CRITERION MATCHES STOPS THE SCAN,
022600*  WHETHER OR NOT THE CATEGORY THEN EXCLUDES IT.
022700******************************************************************
022800 AA070-APPLY-MUTEX-DISCOUNT.
022900     MOVE ZERO TO BD-RSLT-MUTEX-DISCOUNT.
023000     MOVE BD-BILL-NET TO BD-CALC-INT-NET.
023100     SET BD-RULE-NOT-FOUND TO TRUE.
023200     PERFORM ZZ071-TEST-ONE-MUTEX-RULE THRU
023300             ZZ071-EXIT
023400             VARYING BD-MUTEX-IDX FROM 1 BY 1
023500             UNTIL BD-MUTEX-IDX > 3
023600                OR BD-RULE-FOUND.
023700 AA070-EXIT.
023800     EXIT.
023900*
024000******************************************************************
024100*  ZZ071 - TEST ONE MUTEX RULE.  ON A MATCH, SCORE THE
024200*  DISCOUNT UNLESS THE CATEGORY EXCLUDES IT - EITHER WAY
024300*  THE MATCH HAS BEEN CONSUMED, SO THE SCAN STOPS.
024400******************************************************************
024500 ZZ071-TEST-ONE-MUTEX-RULE.
024600     EVALUATE BD-RULE-KIND(BD-MUTEX-IDX)
024700         WHEN 'USER-TYPE'
024800             IF BD-BILL-USER-TYPE =
024900                BD-RULE-USER-TYPE(BD-MUTEX-IDX)
025000                 SET BD-RULE-FOUND TO TRUE
025100             END-IF
025200         WHEN 'CUSTOMER-PERIOD'
025300             IF BD-BILL-USER-TYPE = 'CUSTOMER'
025400                 PERFORM ZZ070-COMPUTE-MONTHS-SINCE
025500                         THRU ZZ070-EXIT
025600                 IF BD-MONTHS-SINCE >=
025700                    BD-RULE-MONTHS(BD-MUTEX-IDX)
025800                     SET BD-RULE-FOUND TO TRUE
025900                 END-IF
026000             END-IF
026100     END-EVALUATE.
026200     IF BD-RULE-FOUND
026300         PERFORM ZZ072-SCORE-MUTEX-AMOUNT THRU
026400                 ZZ072-EXIT
026500     END-IF.
026600 ZZ071-EXIT.
026700     EXIT.
026800*
026900******************************************************************
027000*  ZZ072 - CATEGORY-TEST A MATCHED MUTEX RULE AND, IF
027100*  STILL APPLICABLE, COMPUTE AND SUBTRACT ITS AMOUNT.
027200******************************************************************
027300 ZZ072-SCORE-MUTEX-AMOUNT.
027400     MOVE BD-RULE-EXCLUDE-CAT(BD-MUTEX-IDX) TO
027500          BD-TEST-EXCLUDE-CAT.
027600     PERFORM ZZ075-CATEGORY-APPLICABLE THRU ZZ075-EXIT.
027700     IF BD-CATEGORY-OK
027800         PERFORM ZZ080-COMPUTE-PERCENTAGE-DISCOUNT
027900                 THRU ZZ080-EXIT
028000         MOVE BD-CALC-AMOUNT TO BD-RSLT-MUTEX-DISCOUNT
028100         SUBTRACT BD-CALC-AMOUNT FROM BD-CALC-INT-NET
028200     END-IF.
028300 ZZ072-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700*  ZZ075 - IS BD-BILL-CATEGORY EXCLUDED BY
028800*  BD-TEST-EXCLUDE-CAT ?  BLANK EXCLUDE = NEVER EXCLUDED.
028900******************************************************************
029000 ZZ075-CATEGORY-APPLICABLE.
029100     SET BD-CATEGORY-OK TO TRUE.
029200     IF BD-TEST-EXCLUDE-CAT NOT = SPACES
029300         IF BD-BILL-CATEGORY = BD-TEST-EXCLUDE-CAT
029400             SET BD-CATEGORY-EXCLUDED TO TRUE
029500         END-IF
029600     END-IF.
029700 ZZ075-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100*  ZZ080 - CALCULATE THE DISCOUNT AMOUNT FOR A PERCENTAGE
030200*  RULE.  THE RATE IS ROUNDED TO 2DP BEFORE IT IS USED,
030300*  THEN THE RESULT IS ROUNDED TO 2DP AGAIN - THIS IS
030400*  DELIBERATE, DO NOT 'TIDY' IT DOWN TO ONE ROUNDING.
030500******************************************************************
030600 ZZ080-COMPUTE-PERCENTAGE-DISCOUNT.
030700     EVALUATE BD-RULE-DISC-TYPE(BD-MUTEX-IDX)
030800         WHEN 'PERCENTAGE'
030900             COMPUTE BD-CALC-RATE ROUNDED =
031000                 BD-RULE-DISC-VALUE(BD-MUTEX-IDX) / 100
031100             COMPUTE BD-CALC-AMOUNT ROUNDED =
031200                 BD-CALC-RATE * BD-CALC-INT-NET
031300         WHEN OTHER
031400             DISPLAY SY001
031500             PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
031600     END-EVALUATE.
031700 ZZ080-EXIT.
031800     EXIT.
031900*
032000******************************************************************
032100*  AA080 - ALWAYS-APPLICABLE PASS - TESTED REGARDLESS OF
032200*  WHAT THE MUTEX PASS DID, AGAINST THE NET THAT PASS
032300*  LEFT BEHIND, NOT THE ORIGINAL GROSS NET.
032400******************************************************************
032500 AA080-APPLY-ALWAYS-DISCOUNT.
032600     MOVE ZERO TO BD-RSLT-ALWAYS-DISCOUNT.
032700     PERFORM ZZ086-TEST-ONE-ALWAYS-RULE THRU
032800             ZZ086-EXIT
032900             VARYING BD-ALWAYS-IDX FROM 1 BY 1
033000             UNTIL BD-ALWAYS-IDX > 1.
033100 AA080-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500*  ZZ086 - TEST AND SCORE ONE ALWAYS-APPLICABLE RULE.
033600*  ONLY ONE ROW IN THE CATALOGUE TODAY BUT THE LOOP IN
033700*  AA080 COSTS NOTHING AND COVERS A SECOND ROW FOR FREE.
033800******************************************************************
033900 ZZ086-TEST-ONE-ALWAYS-RULE.
034000     MOVE BD-ARULE-EXCLUDE-CAT(BD-ALWAYS-IDX) TO
034100          BD-TEST-EXCLUDE-CAT.
034200     PERFORM ZZ075-CATEGORY-APPLICABLE THRU ZZ075-EXIT.
034300     IF BD-CATEGORY-OK
034400         EVALUATE BD-ARULE-KIND(BD-ALWAYS-IDX)
034500             WHEN 'NET-MULTIPLES'
034600                 PERFORM
034700                   ZZ085-COMPUTE-NETMULTIPLES-DISCOUNT
034800                   THRU ZZ085-EXIT
034900                 ADD BD-CALC-AMOUNT TO
035000                     BD-RSLT-ALWAYS-DISCOUNT
035100                 SUBTRACT BD-CALC-AMOUNT FROM
035200                          BD-CALC-INT-NET
035300             WHEN OTHER
035400                 DISPLAY SY001
035500                 PERFORM ZZ090-ABORT-RUN THRU
035600                         ZZ090-EXIT
035700         END-EVALUATE
035800     END-IF.
035900 ZZ086-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300*  ZZ085 - NET-MULTIPLES DISCOUNT AMOUNT - RULE VALUE
036400*  TIMES THE WHOLE NUMBER OF UNITS IN THE NET.  THE
036500*  DIVIDE BELOW TRUNCATES (NO ROUNDED), WHICH IS HOW WE
036600*  GET THE FLOOR() THE SPEC CALLS FOR - DO NOT ADD
036700*  ROUNDED TO IT OR YOU WILL OVER-DISCOUNT PART UNITS.
036800******************************************************************
036900 ZZ085-COMPUTE-NETMULTIPLES-DISCOUNT.
037000     DIVIDE BD-CALC-INT-NET BY
037100            BD-ARULE-NET-MULT(BD-ALWAYS-IDX)
037200            GIVING BD-CALC-WHOLE-UNITS.
037300     COMPUTE BD-CALC-AMOUNT ROUNDED =
037400         BD-ARULE-DISC-VALUE(BD-ALWAYS-IDX)
037500         * BD-CALC-WHOLE-UNITS.
037600 ZZ085-EXIT.
037700     EXIT.
037800*
037900******************************************************************
038000*  AA090 - ROUND THE FINAL NET AND WRITE THE RESULT
038100******************************************************************
038200 AA090-ROUND-AND-WRITE.
038300     MOVE BD-BILL-NET        TO BD-RSLT-NET.
038400     MOVE BD-BILL-CATEGORY   TO BD-RSLT-CATEGORY.
038500     MOVE BD-BILL-USER-TYPE  TO BD-RSLT-USER-TYPE.
038600     COMPUTE BD-RSLT-NET-PAYABLE ROUNDED =
038700         BD-CALC-INT-NET.
038800     WRITE BD-BILL-RESULT.
038900     ADD BD-BILL-NET           TO BD-TOT-ORIG-NET.
039000     ADD BD-RSLT-MUTEX-DISCOUNT  TO BD-TOT-MUTEX-DISC.
039100     ADD BD-RSLT-ALWAYS-DISCOUNT TO BD-TOT-ALWAYS-DISC.
039200     ADD BD-RSLT-NET-PAYABLE   TO BD-TOT-NET-PAYABLE.
039300 AA090-EXIT.
039400     EXIT.
039500*
039600******************************************************************
039700*  ZZ070 - MONTHS SINCE BD-BILL-CUST-SINCE, DONE A DIGIT
039800*  GROUP AT A TIME VIA THE REDEFINES IN WSBDWORK - NO
039900*  FUNCTION CALLS, PER STANDING HOUSE RULE ON THIS BOX.
040000******************************************************************
040100 ZZ070-COMPUTE-MONTHS-SINCE.
040200     MOVE BD-BILL-CUST-SINCE TO BD-SINCE-CCYYMMDD.
040300     COMPUTE BD-MONTHS-SINCE =
040400         ((BD-TODAY-CC * 100 + BD-TODAY-YY) -
040500          (BD-SINCE-CC * 100 + BD-SINCE-YY)) * 12
040600         + (BD-TODAY-MM - BD-SINCE-MM).
040700     IF BD-TODAY-DD < BD-SINCE-DD
040800         SUBTRACT 1 FROM BD-MONTHS-SINCE
040900     END-IF.
041000 ZZ070-EXIT.
041100     EXIT.
041200*
041300******************************************************************
041400*  AA095 - PRINT THE END OF RUN TOTALS
041500******************************************************************
041600 AA095-WRITE-SUMMARY.
041700     MOVE SPACES TO BD-REPORT-LINE.
041800     MOVE BD-BILL-COUNT TO BD-ED-COUNT.
041900     STRING 'BILLS PROCESSED . . . . . . . .' BD-ED-COUNT
042000         DELIMITED BY SIZE INTO BD-REPORT-TEXT.
042100     WRITE BD-REPORT-LINE.
042200     MOVE SPACES TO BD-REPORT-LINE.
042300     MOVE BD-TOT-ORIG-NET TO BD-ED-AMOUNT.
042400     STRING 'TOTAL ORIGINAL NET  . . . . . .' BD-ED-AMOUNT
042500         DELIMITED BY SIZE INTO BD-REPORT-TEXT.
042600     WRITE BD-REPORT-LINE.
042700     MOVE SPACES TO BD-REPORT-LINE.
042800     MOVE BD-TOT-MUTEX-DISC TO BD-ED-AMOUNT.
042900     STRING 'TOTAL MUTEX DISCOUNT  . . . . .' BD-ED-AMOUNT
043000         DELIMITED BY SIZE INTO BD-REPORT-TEXT.
043100     WRITE BD-REPORT-LINE.
043200     MOVE SPACES TO BD-REPORT-LINE.
043300     MOVE BD-TOT-ALWAYS-DISC TO BD-ED-AMOUNT.
043400     STRING 'TOTAL ALWAYS DISCOUNT . . . . .' BD-ED-AMOUNT
043500         DELIMITED BY SIZE INTO BD-REPORT-TEXT.
043600     WRITE BD-REPORT-LINE.
043700     MOVE SPACES TO BD-REPORT-LINE.
043800     MOVE BD-TOT-NET-PAYABLE TO BD-ED-AMOUNT.
043900     STRING 'TOTAL NET PAYABLE  . . . . . . .' BD-ED-AMOUNT
044000         DELIMITED BY SIZE INTO BD-REPORT-TEXT.
044100     WRITE BD-REPORT-LINE.
044200 AA095-EXIT.
044300     EXIT.
044400*
044500******************************************************************
044600*  AA099 - CLOSE DOWN
044700******************************************************************
044800 AA099-CLOSE-FILES.
044900     CLOSE BD-BILLS-IN BD-BILLS-OUT BD-REPORT-OUT.
045000 AA099-EXIT.
045100     EXIT.
045200*
045300******************************************************************
045400*  ZZ090 - ABORT THE RUN ON A FILE OR CATALOGUE ERROR
045500******************************************************************
045600 ZZ090-ABORT-RUN.
045700     DISPLAY SY001.
045800     CLOSE BD-BILLS-IN BD-BILLS-OUT BD-REPORT-OUT.
045900     STOP RUN.
046000 ZZ090-EXIT.
046100     EXIT.
