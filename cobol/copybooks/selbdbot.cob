000100*SELECT FOR THE BILL RESULT FILE - ONE LINE OUT FOR
000200*EVERY LINE IN.  14/06/1987 VBC.                                  PAY001
000300     SELECT  BD-BILLS-OUT ASSIGN       TO 'BILLS-OUT'
000400                          ORGANIZATION LINE SEQUENTIAL
000500                          STATUS       BD-BILLS-OUT-STATUS.
