000100*SELECT FOR THE END OF RUN SUMMARY REPORT.  WRITTEN
000200*ONCE, AFTER THE LAST BILL HAS BEEN PROCESSED.
000300*02/02/1990 JWT.                                                  PAY019
000400     SELECT  BD-REPORT-OUT ASSIGN       TO 'REPORT-OUT'
000500                          ORGANIZATION LINE SEQUENTIAL
000600                          STATUS       BD-REPORT-OUT-STATUS.
