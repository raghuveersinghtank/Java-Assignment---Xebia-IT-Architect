000100**********************************************
000200*  RECORD DEFINITION FOR BILL RESULT FILE
000300*     ONE OUTPUT LINE FOR EVERY INPUT BILL
000400**********************************************
000500*FILE SIZE 62 BYTES.
000600*
000700*THE TWO DISCOUNT FIELDS ARE KEPT SEPARATE SO THAT
000800*QUERY HAVE SOMETHING TO RECONCILE AGAINST THE
000900*NIGHTLY DISCOUNT TOTALS REPORT - DO NOT COLLAPSE
001000*THEM INTO ONE FIELD WITHOUT TALKING TO QUERY FIRST.
001100*
001200*14/06/1987 VBC - CREATED.                                        PAY001
001300*02/02/1990 JWT - ADDED RESULT-ALWAYS-DISCOUNT WHEN               PAY019
001400*                 THE NET-MULTIPLES RULE WENT LIVE.               PAY019
001500*
001600 01  BD-BILL-RESULT.
001700     03  BD-RSLT-NET              PIC S9(09)V99
001800                                  SIGN IS TRAILING.
001900*    ORIGINAL GROSS NET, BEFORE ANY DISCOUNT, ECHOED
002000*    BACK FROM THE INPUT RECORD.
002100     03  BD-RSLT-CATEGORY         PIC X(10).
002200     03  BD-RSLT-USER-TYPE        PIC X(10).
002300     03  BD-RSLT-MUTEX-DISCOUNT   PIC S9(07)V99
002400                                  SIGN IS TRAILING.
002500*    AMOUNT TAKEN OFF BY THE EMPLOYEE/AFFILIATE/
002600*    LONG-TERM-CUSTOMER PASS.  ZERO IF NONE OF THOSE
002700*    THREE RULES FIRED FOR THIS BILL.
002800     03  BD-RSLT-ALWAYS-DISCOUNT  PIC S9(07)V99
002900                                  SIGN IS TRAILING.
003000*    AMOUNT TAKEN OFF BY THE NET-MULTIPLES PASS.
003100     03  BD-RSLT-NET-PAYABLE      PIC S9(09)V99
003200                                  SIGN IS TRAILING.
003300*    FINAL AMOUNT THE CUSTOMER OWES, ROUNDED TO 2
003400*    DECIMAL PLACES.  THIS IS THE FIGURE THAT GOES
003500*    TO THE TILL SYSTEM.
003600     03  FILLER                  PIC X(02).
