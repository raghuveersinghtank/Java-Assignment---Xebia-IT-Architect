000100*FD FOR THE INPUT BILLS FILE.  RECORD COMES STRAIGHT
000200*FROM THE POS FRONT END OVERNIGHT EXTRACT.
000300 FD  BD-BILLS-IN.
000400     COPY WSBDBILL.
